000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WKSCORE.
000400 AUTHOR. R PELLETIER.
000500 INSTALLATION. TRUEFORM BATCH DEVELOPMENT.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SMALL UTILITY IS CALLED ONCE PER MUSCLE GROUP
001400*          LISTED ON A WORKOUT REQUEST.  IT LOOKS UP THE TARGET
001500*          WEEKLY SET VOLUME FOR THE MEMBER'S STATED GOAL AND
001600*          RETURNS THE DEFICIT SCORE USED TO PRIORITIZE MUSCLE
001700*          GROUPS IN WKGEN.
001800*
001900*          REST GATE: A MUSCLE GETS A NEGATIVE SCORE (EXCLUDED
002000*          FROM THE PLAN) UNLESS IT HAS HAD AT LEAST THE SHOP
002100*          MINIMUM REST (ONE DAY) SINCE IT WAS LAST WORKED.
002200*          CALLER SUPPLIES 10 AS LAST-WORKED WHEN THE MUSCLE
002300*          HAS NO WORKOUT HISTORY - THAT SENTINEL DELIBERATELY
002400*          FAILS THE REST GATE, SAME AS THE ORIGINAL RULES
002500*          DOCUMENT SPECIFIES.  DO NOT "FIX" THIS.
002600*
002700******************************************************************
002800* CHANGE LOG
002900*----------------------------------------------------------------
003000* DATE     BY   TICKET     DESCRIPTION
003100*----------------------------------------------------------------
003200* 03/11/91  RP  TRNG-0001  INITIAL VERSION - 4 GOALS SUPPORTED.
003300* 07/02/91  RP  TRNG-0006  ADDED LONGEVITY GOAL TARGET.
003400* 11/19/92  JKL TRNG-0014  CASE-FOLD GOAL BEFORE EVALUATE - SOME
003500*                          REQUEST FEEDS CAME IN LOWER CASE.
003600* 02/08/94  RP  TRNG-0019  CLAMP SCORE TO ZERO MINIMUM PER RULE.
003700* 09/30/98  MTC TRNG-0031  Y2K REVIEW - NO DATE FIELDS IN THIS
003800*                          MODULE, NO CHANGE REQUIRED.
003900* 04/14/00  JKL TRNG-0037  DEFAULT TARGET FOR UNRECOGNIZED GOAL
004000*                          RAISED FROM 10 TO 12 PER TRAINING.
004100* 08/22/03  RP  TRNG-0044  REST-DAYS NOW COMP FOR SPEED ON BULK
004200*                          OVERNIGHT RUNS.
004300*----------------------------------------------------------------
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  MISC-FIELDS.
005400     05  WS-GOAL-UPPER               PIC X(12).
005500     05  WS-TARGET-SETS               PIC S9(3) COMP.
005600     05  WS-REST-DAYS                 PIC S9(3) COMP.
005700     05  WS-RAW-SCORE                  PIC S9(3) COMP.
005800     05  FILLER                      PIC X(01).
005900
006000******** ALTERNATE BYTE VIEW OF THE GOAL TEXT - USED WHEN
006100******** DISPLAY-DEBUGGING A BAD FEED ON SYSOUT (TRNG-0014)
006200 01  WS-GOAL-UPPER-ALT REDEFINES WS-GOAL-UPPER.
006300     05  WS-GOAL-UPPER-BYTE OCCURS 12 TIMES PIC X(01).
006400
006500******** ALTERNATE UNSIGNED VIEW - PRINTED ON SYSOUT DUMPS SO
006600******** OPERATIONS DOES NOT HAVE TO INTERPRET THE SIGN NIBBLE
006700 01  WS-TARGET-SETS-ALT REDEFINES WS-TARGET-SETS
006800                                     PIC 9(3) COMP.
006900
007000 LINKAGE SECTION.
007100 01  LK-SCORE-PARMS.
007200     05  LK-GOAL                     PIC X(12).
007300     05  LK-LAST-WORKED              PIC 9(02).
007400     05  LK-WEEK-VOLUME              PIC 9(02).
007500     05  LK-SCORE                     PIC S9(3) COMP.
007600     05  FILLER                      PIC X(01).
007700
007800******** ALTERNATE GROUPED VIEW OF THE PARM BLOCK FOR A QUICK
007900******** "DISPLAY LK-SCORE-PARMS-ALT" WHEN TRACING A BAD CALL
008000 01  LK-SCORE-PARMS-ALT REDEFINES LK-SCORE-PARMS.
008100     05  LK-ALT-GOAL                 PIC X(12).
008200     05  LK-ALT-HIST                 PIC X(04).
008300     05  LK-ALT-SCORE                PIC X(02).
008400     05  FILLER                      PIC X(01).
008500
008600 PROCEDURE DIVISION USING LK-SCORE-PARMS.
008700     PERFORM 100-LOOKUP-TARGET THRU 100-EXIT.
008800     PERFORM 200-CALC-SCORE THRU 200-EXIT.
008900     GOBACK.
009000
009100 100-LOOKUP-TARGET.
009200******** CASE-FOLD THE INBOUND GOAL - TRNG-0014
009300     MOVE LK-GOAL TO WS-GOAL-UPPER.
009400     INSPECT WS-GOAL-UPPER
009500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009700
009800     EVALUATE WS-GOAL-UPPER
009900         WHEN "STRENGTH    "
010000             MOVE 10 TO WS-TARGET-SETS
010100         WHEN "AESTHETICS  "
010200             MOVE 15 TO WS-TARGET-SETS
010300         WHEN "PERFORMANCE "
010400             MOVE 12 TO WS-TARGET-SETS
010500         WHEN "LONGEVITY   "
010600             MOVE 10 TO WS-TARGET-SETS
010700         WHEN OTHER
010800******** TRNG-0037 - DEFAULT RAISED TO 12
010900             MOVE 12 TO WS-TARGET-SETS
011000     END-EVALUATE.
011100 100-EXIT.
011200     EXIT.
011300
011400 200-CALC-SCORE.
011500******** REST GATE - SHOP MINIMUM IS 1 DAY, "TODAY" IS DAY 7
011600     COMPUTE WS-REST-DAYS = 7 - LK-LAST-WORKED.
011700
011800     IF WS-REST-DAYS >= 1
011900         COMPUTE WS-RAW-SCORE =
012000             WS-TARGET-SETS - LK-WEEK-VOLUME
012100         IF WS-RAW-SCORE < 0
012200             MOVE 0 TO LK-SCORE
012300         ELSE
012400             MOVE WS-RAW-SCORE TO LK-SCORE
012500         END-IF
012600     ELSE
012700         MOVE -1 TO LK-SCORE
012800     END-IF.
012900 200-EXIT.
013000     EXIT.
