000100******************************************************************
000200*REMARKS.
000300*
000400*          WORKOUT REQUEST RECORD - ONE ROW PER MEMBER SESSION
000500*          REQUEST.  CARRIES THE TRAINING GOAL, THE MEMBER'S
000600*          PER-MUSCLE TRAINING STATE, AVAILABLE EQUIPMENT AND
000700*          EXCLUSION PREFERENCES.  INJURY NOTES ARE CAPTURED
000800*          FOR THE FILE BUT ARE NOT EDITED BY WKGEN - SEE
000900*          TRNG-0012 BACKLOG ITEM.
001000*
001100******************************************************************
001200 01  WKREQ-REC.
001300     05  RQ-USER-ID                  PIC X(10).
001400     05  RQ-DAYS-PER-WEEK            PIC 9(01).
001500     05  RQ-AVAILABLE-TIME           PIC 9(03).
001600     05  RQ-GOAL                     PIC X(12).
001700     05  RQ-ARCHETYPE                PIC X(12).
001800     05  RQ-MUSCLE-ENTRY OCCURS 8 TIMES.
001900         10  RQ-M-NAME               PIC X(15).
002000         10  RQ-M-LAST-WORKED        PIC 9(02).
002100         10  RQ-M-WEEK-VOLUME        PIC 9(02).
002200     05  RQ-EQUIPMENT OCCURS 5 TIMES.
002300         10  RQ-EQUIP-ITEM           PIC X(15).
002400     05  RQ-PREFS OCCURS 3 TIMES.
002500         10  RQ-PREF-KEYWORD         PIC X(20).
002600     05  RQ-INJURIES OCCURS 3 TIMES.
002700         10  RQ-INJURY-NOTE          PIC X(15).
002800     05  FILLER                      PIC X(30).
