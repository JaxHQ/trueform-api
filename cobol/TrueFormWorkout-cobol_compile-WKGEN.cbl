000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WKGEN.
000300 AUTHOR. R PELLETIER.
000400 INSTALLATION. TRUEFORM BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE TRUEFORM WORKOUT-PLAN RULE ENGINE.
001300*          IT READS THE EXERCISE CATALOG INTO MEMORY, RUNS THE
001400*          STATIC-WEIGHT PROGRESSION ANALYZER OVER THE LOGGED
001500*          WEIGHT HISTORY, AND THEN PROCESSES EACH INCOMING
001600*          WORKOUT REQUEST - SCORING AND PRIORITIZING MUSCLE
001700*          GROUPS, PICKING ONE ELIGIBLE EXERCISE PER MUSCLE PLUS
001800*          UP TO THREE ALTERNATES, TRIMMING THE PLAN TO THE
001900*          MEMBER'S TIME BUDGET, AND FLAGGING ANY EXERCISE WHOSE
002000*          LOGGED WEIGHT HAS GONE STALE FOR THREE SESSIONS.
002100*
002200*          INPUT FILE       -   EXCAT   (EXERCISE CATALOG)
002300*          INPUT FILE       -   WKREQ   (WORKOUT REQUESTS)
002400*          INPUT FILE       -   WKWGHT  (WEIGHT HISTORY, SORTED
002500*                                        BY EXERCISE-ID/DATE)
002600*          OUTPUT FILE      -   WKPLAN  (PLAN DETAIL RECORDS)
002700*          OUTPUT FILE      -   WKRPT   (PLAN REPORT, PRINT)
002800*          DUMP FILE        -   SYSOUT
002900*
003000******************************************************************
003100* CHANGE LOG
003200*----------------------------------------------------------------
003300* DATE     BY   TICKET     DESCRIPTION
003400*----------------------------------------------------------------
003500* 03/11/91  RP  TRNG-0001  INITIAL VERSION.
003600* 05/30/91  RP  TRNG-0003  ADDED ALTERNATE-EXERCISE LOOKUP, MAX 3
003700*                          PER PRIMARY EXERCISE.
003800* 09/14/91  JKL TRNG-0005  EQUIPMENT MATCH NOW "ANY ONE SUFFICES"
003900*                          INSTEAD OF REQUIRING ALL ITEMS.
004000* 02/02/92  RP  TRNG-0009  ADDED ARCHETYPE FILTER - OPTIONAL,
004100*                          ONLY APPLIED WHEN REQUEST SUPPLIES IT.
004200* 06/18/93  JKL TRNG-0016  STATIC-WEIGHT SUGGESTION PASS ADDED -
004300*                          FLAGS 3 CONSECUTIVE IDENTICAL SESSIONS.
004400* 01/05/94  RP  TRNG-0018  SESSION-TIME-LIMIT FORMULA CORRECTED -
004500*                          WAS TRUNCATING TO ZERO ON SHORT SLOTS,
004600*                          NOW FLOORS AT ONE EXERCISE MINIMUM.
004700* 10/11/95  MTC TRNG-0024  CATALOG TABLE BUMPED FROM 150 TO 300
004800*                          ROWS - CONTENT TEAM OUTGREW OLD LIMIT.
004900* 03/02/96  RP  TRNG-0026  PREFERENCE EXCLUSION KEYWORD MATCH IS
005000*                          NOW CASE-INSENSITIVE SUBSTRING, NOT
005100*                          EXACT NAME MATCH.
005200* 11/20/97  JKL TRNG-0029  MUSCLE PRIORITIZATION SORT MADE STABLE
005300*                          SO TIES STAY IN REQUEST ORDER.
005400* 09/30/98  MTC TRNG-0031  Y2K REVIEW - WS-DATE IS 6-DIGIT YYMMDD
005500*                          FOR REPORT HEADERS ONLY, NOT USED IN
005600*                          ANY BUSINESS CALCULATION.  NO CHANGE.
005700* 04/02/99  MTC TRNG-0033  CONFIRMED NO WINDOWING ISSUE - SAME AS
005800*                          TRNG-0031 FINDING.
005900* 07/19/00  JKL TRNG-0038  SUGGESTION TEXT NOW PRINTED BENEATH THE
006000*                          FLAGGED DETAIL LINE PER TRAINING REQ.
006100* 02/14/02  RP  TRNG-0041  DETERMINISTIC ALTERNATE/TRUNCATION
006200*                          SELECTION - DROPPED THE OLD RANDOM-
006300*                          SAMPLE CALL, CATALOG ORDER NOW WINS.
006400* 08/22/03  RP  TRNG-0044  ADDED TRACE SWITCH FOR WEIGHT-HISTORY
006500*                          SNAPSHOT DUMPS WHEN OPERATIONS ASKS.
006600*----------------------------------------------------------------
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS NEXT-PAGE.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT EXCAT-FILE
008300     ASSIGN TO UT-S-EXCAT
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS EXCAT-STATUS.
008600
008700     SELECT WKREQ-FILE
008800     ASSIGN TO UT-S-WKREQ
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS WKREQ-STATUS.
009100
009200     SELECT WKWGHT-FILE
009300     ASSIGN TO UT-S-WKWGHT
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS WKWGHT-STATUS.
009600
009700     SELECT WKPLAN-FILE
009800     ASSIGN TO UT-S-WKPLAN
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS WKPLAN-STATUS.
010100
010200     SELECT WKRPT-FILE
010300     ASSIGN TO UT-S-WKRPT
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS WKRPT-STATUS.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 130 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC  PIC X(130).
011600
011700****** EXERCISE CATALOG - LOAD ORDER IS SIGNIFICANT, SEE TRNEXMST
011800 FD  EXCAT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 216 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS EXCAT-FILE-REC.
012400 01  EXCAT-FILE-REC PIC X(216).
012500
012600****** ONE INCOMING WORKOUT REQUEST PER MEMBER SESSION
012700 FD  WKREQ-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 400 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS WKREQ-FILE-REC.
013300 01  WKREQ-FILE-REC PIC X(400).
013400
013500****** WEIGHT HISTORY - PRE-SORTED BY EXERCISE-ID THEN DATE
013600 FD  WKWGHT-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 57 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS WKWGHT-FILE-REC.
014200 01  WKWGHT-FILE-REC PIC X(57).
014300
014400****** WORKOUT-PLAN DETAIL - ONE ROW PER RETAINED EXERCISE
014500 FD  WKPLAN-FILE
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 192 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS WKPLAN-FILE-REC.
015100 01  WKPLAN-FILE-REC PIC X(192).
015200
015300 FD  WKRPT-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 132 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS WKRPT-REC.
015900 01  WKRPT-REC  PIC X(132).
016000
016100 WORKING-STORAGE SECTION.
016200
016300 01  FILE-STATUS-CODES.
016400     05  EXCAT-STATUS                PIC X(02).
016500         88  EXCAT-AT-EOF             VALUE "10".
016600     05  WKREQ-STATUS                PIC X(02).
016700         88  WKREQ-AT-EOF             VALUE "10".
016800     05  WKWGHT-STATUS               PIC X(02).
016900         88  WKWGHT-AT-EOF            VALUE "10".
017000     05  WKPLAN-STATUS               PIC X(02).
017100     05  WKRPT-STATUS                PIC X(02).
017200     05  FILLER                      PIC X(02).
017300
017400** QSAM FILE
017500 COPY TRNEXMST.
017600** QSAM FILE
017700 COPY TRNREQ.
017800** QSAM FILE
017900 COPY TRNWGHT.
018000** QSAM FILE
018100 COPY TRNPLAN.
018200** SHOP UTILITY
018300 COPY ABENDREC.
018400
018500 77  WS-DATE                         PIC 9(06).
018600
018700 01  WS-DATE-BREAKOUT.
018800     05  WS-DATE-YY                  PIC 9(02).
018900     05  WS-DATE-MM                  PIC 9(02).
019000     05  WS-DATE-DD                  PIC 9(02).
019100     05  FILLER                      PIC X(01).
019200****** ALTERNATE WHOLE-NUMBER VIEW USED TO MOVE WS-DATE IN
019300 01  WS-DATE-BREAKOUT-ALT REDEFINES WS-DATE-BREAKOUT.
019400     05  WS-DATE-BREAKOUT-NUM        PIC 9(06).
019500     05  FILLER                      PIC X(01).
019600
019700 01  WS-CATALOG-TABLE.
019800     05  CAT-TABLE-ENTRY OCCURS 300 TIMES INDEXED BY CAT-IDX.
019900         10  CAT-NAME                PIC X(30).
020000         10  CAT-MUSCLE-GROUP        PIC X(15).
020100         10  CAT-MOVEMENT-TYPE       PIC X(15).
020200         10  CAT-EQUIPMENT OCCURS 5 TIMES
020300                                     PIC X(15).
020400         10  CAT-ARCHETYPES OCCURS 3 TIMES
020500                                     PIC X(12).
020600         10  CAT-OTHER-TAGS OCCURS 3 TIMES
020700                                     PIC X(12).
020800     05  FILLER                      PIC X(01).
020900
021000 01  WS-SUGGEST-TABLE.
021100     05  SUGGEST-ENTRY OCCURS 300 TIMES INDEXED BY SUG-IDX
021200                                     PIC X(30).
021300     05  FILLER                      PIC X(01).
021400
021500 01  WS-MUSCLE-PRI-TABLE.
021600     05  PRI-ENTRY OCCURS 8 TIMES INDEXED BY PRI-IDX, PRI-IDX2.
021700         10  PRI-M-NAME              PIC X(15).
021800         10  PRI-M-SCORE             PIC S9(3) COMP.
021900         10  PRI-M-LAST-WORKED       PIC 9(02).
022000         10  PRI-M-WEEK-VOLUME       PIC 9(02).
022100         10  FILLER                  PIC X(01).
022200     05  FILLER                      PIC X(01).
022300
022400 01  WS-SWAP-ENTRY.
022500     05  WS-SWAP-NAME                PIC X(15).
022600     05  WS-SWAP-SCORE               PIC S9(3) COMP.
022700     05  WS-SWAP-LAST-WORKED         PIC 9(02).
022800     05  WS-SWAP-WEEK-VOLUME         PIC 9(02).
022900     05  FILLER                      PIC X(01).
023000
023100 01  WS-SELECTED-TABLE.
023200     05  SEL-ENTRY OCCURS 8 TIMES INDEXED BY SEL-IDX.
023300         10  SEL-EX-NAME             PIC X(30).
023400         10  SEL-MUSCLE-GROUP        PIC X(15).
023500         10  SEL-MOVEMENT-TYPE       PIC X(15).
023600         10  SEL-SETS                PIC 9(02).
023700         10  SEL-REPS                PIC X(08).
023800         10  SEL-ALTERNATES OCCURS 3 TIMES
023900                                     PIC X(30).
024000         10  SEL-SUGGEST-FLAG       PIC X(01).
024100     05  FILLER                      PIC X(01).
024200
024300 01  WS-SCORE-PARMS.
024400     05  LK-GOAL                     PIC X(12).
024500     05  LK-LAST-WORKED              PIC 9(02).
024600     05  LK-WEEK-VOLUME              PIC 9(02).
024700     05  LK-SCORE                    PIC S9(3) COMP.
024800     05  FILLER                      PIC X(01).
024900
025000 01  WS-LAST-3-SESSIONS.
025100     05  WS-SESSION-SNAP OCCURS 3 TIMES.
025200         10  WS-SNAP-WEIGHT OCCURS 4 TIMES
025300                                     PIC 9(03)V9.
025400     05  FILLER                      PIC X(01).
025500****** TRACE-ONLY BYTE VIEW - DISPLAYED WHEN WS-TRACE-SW IS ON
025600 01  WS-LAST-3-SESSIONS-ALT REDEFINES WS-LAST-3-SESSIONS.
025700     05  WS-SNAP-BYTE OCCURS 49 TIMES
025800                                     PIC X(01).
025900
026000 01  WS-ID-WORK.
026100     05  WS-ID-WORK-NAME             PIC X(30).
026200     05  FILLER                      PIC X(01).
026300****** BYTE-AT-A-TIME VIEW USED FOR THE TRAILING-TRIM SCAN
026400 01  WS-ID-WORK-ALT REDEFINES WS-ID-WORK.
026500     05  WS-ID-BYTE OCCURS 31 TIMES PIC X(01).
026600
026700 01  WS-KEYWORD-WORK.
026800     05  WS-NAME-UPPER               PIC X(30).
026900     05  WS-KEYWORD-UPPER            PIC X(20).
027000     05  WS-KEYWORD-LEN              PIC 9(02) COMP.
027100     05  WS-SCAN-POS                 PIC 9(02) COMP.
027200     05  WS-SCAN-LIMIT               PIC 9(02) COMP.
027300     05  FILLER                      PIC X(01).
027400
027500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027600     05  CAT-ENTRY-COUNT             PIC 9(03) COMP.
027700     05  SUGGEST-ENTRY-COUNT         PIC 9(03) COMP.
027800     05  PRI-ENTRY-COUNT             PIC 9(1) COMP.
027900     05  SEL-ENTRY-COUNT             PIC 9(1) COMP.
028000     05  WS-PLAN-LIMIT               PIC 9(1) COMP.
028100     05  WS-TIME-LIMIT-CALC          PIC 9(3) COMP.
028200     05  REQS-PROCESSED              PIC 9(7) COMP.
028300     05  EXERCISES-SELECTED          PIC 9(7) COMP.
028400     05  EXERCISES-SUGGESTED         PIC 9(7) COMP.
028500     05  CAT-RECS-READ               PIC 9(7) COMP.
028600     05  WGHT-RECS-READ              PIC 9(7) COMP.
028700     05  WS-PAGES                    PIC 9(3) COMP VALUE 1.
028800     05  WS-LINES                    PIC 9(3) COMP VALUE 1.
028900     05  WS-MAIN-CAT-SUB             PIC 9(3) COMP.
029000     05  WS-ALT-COUNT                PIC 9(1) COMP.
029100     05  WS-SESSION-COUNT-FOR-EX     PIC 9(3) COMP.
029200     05  EQ-REQ-SUB                  PIC 9(02) COMP.
029300     05  EQ-CAT-SUB                  PIC 9(02) COMP.
029400     05  AT-SUB                      PIC 9(02) COMP.
029500     05  PF-SUB                      PIC 9(02) COMP.
029600     05  RQM-SUB                     PIC 9(02) COMP.
029700     05  SET-SUB                     PIC 9(02) COMP.
029800     05  FILLER                      PIC X(02).
029900
030000 77  WS-PREV-EX-ID                   PIC X(30) VALUE SPACES.
030100
030200 77  MORE-EXCAT-SW                   PIC X(01) VALUE "Y".
030300     88  NO-MORE-EXCAT               VALUE "N".
030400 77  MORE-REQS-SW                    PIC X(01) VALUE "Y".
030500     88  NO-MORE-REQS                VALUE "N".
030600 77  MORE-WGHT-SW                    PIC X(01) VALUE "Y".
030700     88  NO-MORE-WGHT                VALUE "N".
030800 77  MAIN-FOUND-SW                   PIC X(01) VALUE "N".
030900     88  MAIN-EXERCISE-FOUND         VALUE "Y".
031000 77  SUG-FOUND-SW                    PIC X(01) VALUE "N".
031100     88  SUGGESTION-FOUND            VALUE "Y".
031200 77  SORT-SWAP-SW                    PIC X(01) VALUE "N".
031300     88  SWAP-OCCURRED               VALUE "Y".
031400 77  WS-TRACE-SW                     PIC X(01) VALUE "N".
031500     88  TRACE-ON                    VALUE "Y".
031600
031700 01  WS-ELIGIBILITY-FLAGS.
031800     05  EQUIP-MATCH-SW              PIC X(01).
031900         88  EQUIP-MATCHES           VALUE "Y".
032000     05  ARCHETYPE-MATCH-SW          PIC X(01).
032100         88  ARCHETYPE-MATCHES       VALUE "Y".
032200     05  KEYWORD-EXCLUDE-SW          PIC X(01).
032300         88  KEYWORD-EXCLUDED        VALUE "Y".
032400     05  ELIGIBLE-SW                 PIC X(01).
032500         88  EXERCISE-ELIGIBLE       VALUE "Y".
032600     05  FILLER                      PIC X(01).
032700
032800 77  WS-SUGGESTION-TEXT PIC X(120) VALUE
032900     "Noticed you've been using the same weight for the last 3
033000-    " sessions. If you're feeling confident, consider slightly
033100-    " increasing the intensity - even a small bump can make a
033200-    " difference.".
033300
033400 01  WS-BLANK-LINE.
033500     05  FILLER                      PIC X(132) VALUE SPACES.
033600
033700 01  WS-PAGE-HDR-LINE.
033800     05  FILLER                      PIC X(01) VALUE SPACE.
033900     05  FILLER                      PIC X(30) VALUE
034000         "TRUEFORM WORKOUT PLAN REPORT".
034100     05  FILLER                      PIC X(10) VALUE SPACES.
034200     05  FILLER                      PIC X(05) VALUE "PAGE:".
034300     05  HDR-PAGE-NBR-O              PIC ZZ9.
034400     05  FILLER                      PIC X(83) VALUE SPACES.
034500
034600 01  WS-REQ-HDR-LINE.
034700     05  FILLER                      PIC X(01) VALUE SPACE.
034800     05  FILLER                      PIC X(06) VALUE "USER:".
034900     05  RQH-USER-O                  PIC X(10).
035000     05  FILLER                      PIC X(02) VALUE SPACES.
035100     05  FILLER                      PIC X(06) VALUE "GOAL:".
035200     05  RQH-GOAL-O                  PIC X(12).
035300     05  FILLER                      PIC X(02) VALUE SPACES.
035400     05  FILLER                      PIC X(11) VALUE "AVAILABLE:".
035500     05  RQH-TIME-O                  PIC ZZ9.
035600     05  FILLER                      PIC X(05) VALUE " MIN ".
035700     05  FILLER                      PIC X(07) VALUE "LIMIT:".
035800     05  RQH-LIMIT-O                 PIC Z9.
035900     05  FILLER                      PIC X(55) VALUE SPACES.
036000
036100 01  WS-DETAIL-LINE.
036200     05  FILLER                      PIC X(02) VALUE SPACES.
036300     05  DTL-NAME-O                  PIC X(30).
036400     05  FILLER                      PIC X(01) VALUE SPACE.
036500     05  DTL-MUSCLE-O                PIC X(15).
036600     05  DTL-MOVE-O                  PIC X(15).
036700     05  DTL-SETS-O                  PIC Z9.
036800     05  FILLER                      PIC X(04) VALUE " X  ".
036900     05  DTL-REPS-O                  PIC X(08).
037000     05  FILLER                      PIC X(06) VALUE " ALT: ".
037100     05  DTL-ALT-O                   PIC X(40).
037200     05  DTL-SUGGEST-O               PIC X(01).
037300     05  FILLER                      PIC X(08) VALUE SPACES.
037400
037500 01  WS-SUGGEST-LINE.
037600     05  FILLER                      PIC X(06) VALUE SPACES.
037700     05  FILLER                      PIC X(04) VALUE ">>> ".
037800     05  SUG-TEXT-O                  PIC X(120).
037900     05  FILLER                      PIC X(02) VALUE SPACES.
038000
038100 01  WS-TRAILER-LINE.
038200     05  FILLER                      PIC X(02) VALUE SPACES.
038300     05  FILLER                      PIC X(24) VALUE
038400         "EXERCISES IN THIS PLAN:".
038500     05  TRL-COUNT-O                 PIC Z9.
038600     05  FILLER                      PIC X(104) VALUE SPACES.
038700
038800 01  WS-TOTALS-LINE.
038900     05  FILLER                      PIC X(02) VALUE SPACES.
039000     05  TOT-LABEL-O                 PIC X(24).
039100     05  TOT-VALUE-O                 PIC ZZZ,ZZ9.
039200     05  FILLER                      PIC X(98) VALUE SPACES.
039300
039400 PROCEDURE DIVISION.
039500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039600     PERFORM 100-MAINLINE THRU 100-EXIT
039700             UNTIL NO-MORE-REQS.
039800     PERFORM 999-CLEANUP THRU 999-EXIT.
039900     MOVE +0 TO RETURN-CODE.
040000     GOBACK.
040100
040200 000-HOUSEKEEPING.
040300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040400     DISPLAY "******** BEGIN JOB WKGEN ********".
040500     ACCEPT WS-DATE FROM DATE.
040600     MOVE WS-DATE TO WS-DATE-BREAKOUT-NUM.
040700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
040800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
040900
041000     PERFORM 052-READ-EXCAT THRU 052-EXIT.
041100     PERFORM 050-LOAD-CATALOG THRU 050-EXIT
041200             VARYING CAT-IDX FROM 1 BY 1
041300             UNTIL NO-MORE-EXCAT OR CAT-IDX > 300.
041400     IF CAT-ENTRY-COUNT = 0
041500         MOVE "EMPTY EXERCISE CATALOG" TO ABEND-REASON
041600         GO TO 1000-ABEND-RTN.
041700
041800     PERFORM 072-READ-WKWGHT THRU 072-EXIT.
041900     PERFORM 074-PROCESS-WGHT-RECORD THRU 074-EXIT
042000             UNTIL NO-MORE-WGHT.
042100     IF WS-SESSION-COUNT-FOR-EX >= 3
042200         PERFORM 075-COMPARE-LAST-3-SESSIONS THRU 075-EXIT.
042300
042400     PERFORM 902-READ-WKREQ THRU 902-EXIT.
042500 000-EXIT.
042600     EXIT.
042700
042800 050-LOAD-CATALOG.
042900     MOVE "050-LOAD-CATALOG" TO PARA-NAME.
043000     MOVE EXCAT-FILE-REC TO EXCAT-REC.
043100     MOVE EX-NAME        TO CAT-NAME(CAT-IDX).
043200     MOVE EX-MUSCLE-GROUP TO CAT-MUSCLE-GROUP(CAT-IDX).
043300     MOVE EX-MOVEMENT-TYPE TO CAT-MOVEMENT-TYPE(CAT-IDX).
043400     PERFORM 054-COPY-EQUIPMENT THRU 054-EXIT
043500             VARYING EQ-CAT-SUB FROM 1 BY 1
043600             UNTIL EQ-CAT-SUB > 5.
043700     PERFORM 056-COPY-ARCHETYPES THRU 056-EXIT
043800             VARYING AT-SUB FROM 1 BY 1
043900             UNTIL AT-SUB > 3.
044000     ADD +1 TO CAT-ENTRY-COUNT.
044100     ADD +1 TO CAT-RECS-READ.
044200     PERFORM 052-READ-EXCAT THRU 052-EXIT.
044300 050-EXIT.
044400     EXIT.
044500
044600 052-READ-EXCAT.
044700     READ EXCAT-FILE INTO EXCAT-FILE-REC
044800         AT END
044900         MOVE "N" TO MORE-EXCAT-SW
045000     END-READ.
045100 052-EXIT.
045200     EXIT.
045300
045400 054-COPY-EQUIPMENT.
045500     MOVE EX-EQUIP-ITEM(EQ-CAT-SUB) TO
045600             CAT-EQUIPMENT(CAT-IDX, EQ-CAT-SUB).
045700 054-EXIT.
045800     EXIT.
045900
046000 056-COPY-ARCHETYPES.
046100     MOVE EX-ARCHETYPE-TAG(AT-SUB) TO
046200             CAT-ARCHETYPES(CAT-IDX, AT-SUB).
046300 056-EXIT.
046400     EXIT.
046500
046600 072-READ-WKWGHT.
046700     READ WKWGHT-FILE INTO WKWGHT-REC
046800         AT END
046900         MOVE "N" TO MORE-WGHT-SW
047000         GO TO 072-EXIT
047100     END-READ.
047200     ADD +1 TO WGHT-RECS-READ.
047300 072-EXIT.
047400     EXIT.
047500
047600 074-PROCESS-WGHT-RECORD.
047700     MOVE "074-PROCESS-WGHT-RECORD" TO PARA-NAME.
047800     IF WH-EXERCISE-ID NOT = WS-PREV-EX-ID
047900         IF WS-SESSION-COUNT-FOR-EX >= 3
048000             PERFORM 075-COMPARE-LAST-3-SESSIONS THRU 075-EXIT
048100         END-IF
048200         MOVE WH-EXERCISE-ID TO WS-PREV-EX-ID
048300         MOVE 0 TO WS-SESSION-COUNT-FOR-EX
048400     END-IF.
048500     PERFORM 076-SHIFT-AND-APPEND THRU 076-EXIT.
048600     ADD +1 TO WS-SESSION-COUNT-FOR-EX.
048700     PERFORM 072-READ-WKWGHT THRU 072-EXIT.
048800 074-EXIT.
048900     EXIT.
049000
049100 076-SHIFT-AND-APPEND.
049200     MOVE WS-SESSION-SNAP(2) TO WS-SESSION-SNAP(1).
049300     MOVE WS-SESSION-SNAP(3) TO WS-SESSION-SNAP(2).
049400     PERFORM 077-COPY-SET-WEIGHTS THRU 077-EXIT
049500             VARYING SET-SUB FROM 1 BY 1
049600             UNTIL SET-SUB > 4.
049700 076-EXIT.
049800     EXIT.
049900
050000 077-COPY-SET-WEIGHTS.
050100     MOVE WH-WEIGHT-USED(SET-SUB) TO
050200             WS-SNAP-WEIGHT(3, SET-SUB).
050300 077-EXIT.
050400     EXIT.
050500
050600 075-COMPARE-LAST-3-SESSIONS.
050700     MOVE "075-COMPARE-LAST-3-SESSIONS" TO PARA-NAME.
050800     IF TRACE-ON
050900         DISPLAY "TRACE SNAPSHOT BYTES " WS-SNAP-BYTE(1).
051000     IF WS-SESSION-SNAP(1) = WS-SESSION-SNAP(2)
051100         AND WS-SESSION-SNAP(2) = WS-SESSION-SNAP(3)
051200         PERFORM 078-ADD-SUGGESTION THRU 078-EXIT
051300     END-IF.
051400 075-EXIT.
051500     EXIT.
051600
051700 078-ADD-SUGGESTION.
051800     IF SUGGEST-ENTRY-COUNT < 300
051900         ADD +1 TO SUGGEST-ENTRY-COUNT
052000         SET SUG-IDX TO SUGGEST-ENTRY-COUNT
052100         MOVE WS-PREV-EX-ID TO SUGGEST-ENTRY(SUG-IDX).
052200 078-EXIT.
052300     EXIT.
052400
052500 100-MAINLINE.
052600     MOVE "100-MAINLINE" TO PARA-NAME.
052700     PERFORM 200-SCORE-MUSCLES THRU 200-EXIT.
052800     PERFORM 300-PRIORITIZE-MUSCLES THRU 300-EXIT.
052900     PERFORM 400-SELECT-EXERCISES THRU 400-EXIT.
053000     PERFORM 500-TRIM-TO-TIME-LIMIT THRU 500-EXIT.
053100     PERFORM 600-ANNOTATE-SUGGESTIONS THRU 600-EXIT.
053200     PERFORM 700-WRITE-PLAN-RECORDS THRU 700-EXIT.
053300     PERFORM 750-WRITE-PLAN-REPORT THRU 750-EXIT.
053400     ADD +1 TO REQS-PROCESSED.
053500     PERFORM 902-READ-WKREQ THRU 902-EXIT.
053600 100-EXIT.
053700     EXIT.
053800
053900 200-SCORE-MUSCLES.
054000     MOVE "200-SCORE-MUSCLES" TO PARA-NAME.
054100     MOVE 0 TO PRI-ENTRY-COUNT.
054200     PERFORM 205-SCORE-ONE-MUSCLE THRU 205-EXIT
054300             VARYING RQM-SUB FROM 1 BY 1
054400             UNTIL RQM-SUB > 8.
054500 200-EXIT.
054600     EXIT.
054700
054800 205-SCORE-ONE-MUSCLE.
054900     IF RQ-M-NAME(RQM-SUB) = SPACES
055000         GO TO 205-EXIT.
055100     MOVE RQ-GOAL TO LK-GOAL.
055200     MOVE RQ-M-LAST-WORKED(RQM-SUB) TO LK-LAST-WORKED.
055300     MOVE RQ-M-WEEK-VOLUME(RQM-SUB) TO LK-WEEK-VOLUME.
055400     CALL "WKSCORE" USING WS-SCORE-PARMS.
055500     IF LK-SCORE > 0
055600         ADD +1 TO PRI-ENTRY-COUNT
055700         SET PRI-IDX TO PRI-ENTRY-COUNT
055800         MOVE RQ-M-NAME(RQM-SUB)        TO PRI-M-NAME(PRI-IDX)
055900         MOVE LK-SCORE                  TO PRI-M-SCORE(PRI-IDX)
056000         MOVE RQ-M-LAST-WORKED(RQM-SUB)
056100                             TO PRI-M-LAST-WORKED(PRI-IDX)
056200         MOVE RQ-M-WEEK-VOLUME(RQM-SUB)
056300                             TO PRI-M-WEEK-VOLUME(PRI-IDX).
056400 205-EXIT.
056500     EXIT.
056600
056700 300-PRIORITIZE-MUSCLES.
056800     MOVE "300-PRIORITIZE-MUSCLES" TO PARA-NAME.
056900     IF PRI-ENTRY-COUNT < 2
057000         GO TO 300-EXIT.
057100     MOVE "Y" TO SORT-SWAP-SW.
057200     PERFORM 305-BUBBLE-PASS THRU 305-EXIT
057300             UNTIL NOT SWAP-OCCURRED.
057400 300-EXIT.
057500     EXIT.
057600
057700 305-BUBBLE-PASS.
057800     MOVE "N" TO SORT-SWAP-SW.
057900     PERFORM 310-COMPARE-ADJACENT THRU 310-EXIT
058000             VARYING PRI-IDX FROM 1 BY 1
058100             UNTIL PRI-IDX > PRI-ENTRY-COUNT - 1.
058200 305-EXIT.
058300     EXIT.
058400
058500 310-COMPARE-ADJACENT.
058600     SET PRI-IDX2 TO PRI-IDX.
058700     SET PRI-IDX2 UP BY 1.
058800     IF PRI-M-SCORE(PRI-IDX) < PRI-M-SCORE(PRI-IDX2)
058900         MOVE PRI-ENTRY(PRI-IDX)  TO WS-SWAP-ENTRY
059000         MOVE PRI-ENTRY(PRI-IDX2) TO PRI-ENTRY(PRI-IDX)
059100         MOVE WS-SWAP-ENTRY       TO PRI-ENTRY(PRI-IDX2)
059200         MOVE "Y" TO SORT-SWAP-SW.
059300 310-EXIT.
059400     EXIT.
059500
059600 400-SELECT-EXERCISES.
059700     MOVE "400-SELECT-EXERCISES" TO PARA-NAME.
059800     MOVE 0 TO SEL-ENTRY-COUNT.
059900     PERFORM 405-PROCESS-ONE-MUSCLE THRU 405-EXIT
060000             VARYING PRI-IDX FROM 1 BY 1
060100             UNTIL PRI-IDX > PRI-ENTRY-COUNT.
060200 400-EXIT.
060300     EXIT.
060400
060500 405-PROCESS-ONE-MUSCLE.
060600     MOVE "N" TO MAIN-FOUND-SW.
060700     PERFORM 410-FIND-MAIN-EXERCISE THRU 410-EXIT.
060800     IF MAIN-EXERCISE-FOUND
060900         ADD +1 TO SEL-ENTRY-COUNT
061000         SET SEL-IDX TO SEL-ENTRY-COUNT
061100         PERFORM 470-BUILD-SELECTED-ENTRY THRU 470-EXIT
061200         PERFORM 450-FIND-ALTERNATES THRU 450-EXIT.
061300 405-EXIT.
061400     EXIT.
061500
061600 410-FIND-MAIN-EXERCISE.
061700     PERFORM 412-SCAN-FOR-MAIN THRU 412-EXIT
061800             VARYING CAT-IDX FROM 1 BY 1
061900             UNTIL CAT-IDX > CAT-ENTRY-COUNT
062000                 OR MAIN-EXERCISE-FOUND.
062100 410-EXIT.
062200     EXIT.
062300
062400 412-SCAN-FOR-MAIN.
062500     IF CAT-MUSCLE-GROUP(CAT-IDX) NOT = PRI-M-NAME(PRI-IDX)
062600         GO TO 412-EXIT.
062700     PERFORM 420-CHECK-ELIGIBILITY THRU 420-EXIT.
062800     IF EXERCISE-ELIGIBLE
062900         SET WS-MAIN-CAT-SUB TO CAT-IDX
063000         MOVE "Y" TO MAIN-FOUND-SW.
063100 412-EXIT.
063200     EXIT.
063300
063400 420-CHECK-ELIGIBILITY.
063500     MOVE "Y" TO ELIGIBLE-SW.
063600     PERFORM 425-CHECK-EQUIPMENT THRU 425-EXIT.
063700     IF NOT EXERCISE-ELIGIBLE
063800         GO TO 420-EXIT.
063900     PERFORM 460-CHECK-KEYWORD-EXCL THRU 460-EXIT.
064000     IF KEYWORD-EXCLUDED
064100         MOVE "N" TO ELIGIBLE-SW
064200         GO TO 420-EXIT.
064300     IF RQ-ARCHETYPE NOT = SPACES
064400         PERFORM 430-CHECK-ARCHETYPE THRU 430-EXIT
064500         IF NOT ARCHETYPE-MATCHES
064600             MOVE "N" TO ELIGIBLE-SW.
064700 420-EXIT.
064800     EXIT.
064900
065000 425-CHECK-EQUIPMENT.
065100     MOVE "N" TO EQUIP-MATCH-SW.
065200     PERFORM 426-SCAN-EQUIP-MATCH THRU 426-EXIT
065300             VARYING EQ-REQ-SUB FROM 1 BY 1
065400             UNTIL EQ-REQ-SUB > 5 OR EQUIP-MATCHES.
065500     IF NOT EQUIP-MATCHES
065600         MOVE "N" TO ELIGIBLE-SW.
065700 425-EXIT.
065800     EXIT.
065900
066000 426-SCAN-EQUIP-MATCH.
066100     IF RQ-EQUIP-ITEM(EQ-REQ-SUB) = SPACES
066200         GO TO 426-EXIT.
066300     PERFORM 427-SCAN-EXERCISE-EQUIP THRU 427-EXIT
066400             VARYING EQ-CAT-SUB FROM 1 BY 1
066500             UNTIL EQ-CAT-SUB > 5 OR EQUIP-MATCHES.
066600 426-EXIT.
066700     EXIT.
066800
066900 427-SCAN-EXERCISE-EQUIP.
067000     IF CAT-EQUIPMENT(CAT-IDX, EQ-CAT-SUB) = SPACES
067100         GO TO 427-EXIT.
067200     IF RQ-EQUIP-ITEM(EQ-REQ-SUB) =
067300             CAT-EQUIPMENT(CAT-IDX, EQ-CAT-SUB)
067400         MOVE "Y" TO EQUIP-MATCH-SW.
067500 427-EXIT.
067600     EXIT.
067700
067800 430-CHECK-ARCHETYPE.
067900     MOVE "N" TO ARCHETYPE-MATCH-SW.
068000     PERFORM 432-SCAN-ARCHETYPE THRU 432-EXIT
068100             VARYING AT-SUB FROM 1 BY 1
068200             UNTIL AT-SUB > 3 OR ARCHETYPE-MATCHES.
068300 430-EXIT.
068400     EXIT.
068500
068600 432-SCAN-ARCHETYPE.
068700     IF CAT-ARCHETYPES(CAT-IDX, AT-SUB) = RQ-ARCHETYPE
068800         MOVE "Y" TO ARCHETYPE-MATCH-SW.
068900 432-EXIT.
069000     EXIT.
069100
069200 460-CHECK-KEYWORD-EXCL.
069300     MOVE "N" TO KEYWORD-EXCLUDE-SW.
069400     PERFORM 462-SCAN-PREF-KEYWORDS THRU 462-EXIT
069500             VARYING PF-SUB FROM 1 BY 1
069600             UNTIL PF-SUB > 3 OR KEYWORD-EXCLUDED.
069700 460-EXIT.
069800     EXIT.
069900
070000 462-SCAN-PREF-KEYWORDS.
070100     IF RQ-PREF-KEYWORD(PF-SUB) = SPACES
070200         GO TO 462-EXIT.
070300     PERFORM 464-UPPERCASE-AND-SCAN THRU 464-EXIT.
070400 462-EXIT.
070500     EXIT.
070600
070700 464-UPPERCASE-AND-SCAN.
070800     MOVE CAT-NAME(CAT-IDX) TO WS-NAME-UPPER.
070900     INSPECT WS-NAME-UPPER CONVERTING
071000         "abcdefghijklmnopqrstuvwxyz" TO
071100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
071200     MOVE RQ-PREF-KEYWORD(PF-SUB) TO WS-KEYWORD-UPPER.
071300     INSPECT WS-KEYWORD-UPPER CONVERTING
071400         "abcdefghijklmnopqrstuvwxyz" TO
071500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
071600     MOVE 0 TO WS-KEYWORD-LEN.
071700     INSPECT WS-KEYWORD-UPPER TALLYING WS-KEYWORD-LEN
071800         FOR CHARACTERS BEFORE INITIAL SPACE.
071900     IF WS-KEYWORD-LEN = 0
072000         GO TO 464-EXIT.
072100     COMPUTE WS-SCAN-LIMIT = 30 - WS-KEYWORD-LEN + 1.
072200     IF WS-SCAN-LIMIT < 1
072300         GO TO 464-EXIT.
072400     PERFORM 466-SUBSTRING-COMPARE THRU 466-EXIT
072500             VARYING WS-SCAN-POS FROM 1 BY 1
072600             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
072700                 OR KEYWORD-EXCLUDED.
072800 464-EXIT.
072900     EXIT.
073000
073100 466-SUBSTRING-COMPARE.
073200     IF WS-NAME-UPPER(WS-SCAN-POS : WS-KEYWORD-LEN) =
073300         WS-KEYWORD-UPPER(1 : WS-KEYWORD-LEN)
073400         MOVE "Y" TO KEYWORD-EXCLUDE-SW.
073500 466-EXIT.
073600     EXIT.
073700
073800 450-FIND-ALTERNATES.
073900     MOVE 0 TO WS-ALT-COUNT.
074000     PERFORM 452-SCAN-FOR-ALT THRU 452-EXIT
074100             VARYING CAT-IDX FROM 1 BY 1
074200             UNTIL CAT-IDX > CAT-ENTRY-COUNT
074300                 OR WS-ALT-COUNT = 3.
074400 450-EXIT.
074500     EXIT.
074600
074700 452-SCAN-FOR-ALT.
074800     IF CAT-IDX = WS-MAIN-CAT-SUB
074900         GO TO 452-EXIT.
075000     IF CAT-MUSCLE-GROUP(CAT-IDX) NOT = PRI-M-NAME(PRI-IDX)
075100         GO TO 452-EXIT.
075200     IF CAT-MOVEMENT-TYPE(CAT-IDX) NOT =
075300         CAT-MOVEMENT-TYPE(WS-MAIN-CAT-SUB)
075400         GO TO 452-EXIT.
075500     PERFORM 420-CHECK-ELIGIBILITY THRU 420-EXIT.
075600     IF EXERCISE-ELIGIBLE
075700         ADD +1 TO WS-ALT-COUNT
075800         MOVE CAT-NAME(CAT-IDX) TO
075900             SEL-ALTERNATES(SEL-IDX, WS-ALT-COUNT).
076000 452-EXIT.
076100     EXIT.
076200
076300 470-BUILD-SELECTED-ENTRY.
076400     MOVE CAT-NAME(WS-MAIN-CAT-SUB)
076500                         TO SEL-EX-NAME(SEL-IDX).
076600     MOVE CAT-MUSCLE-GROUP(WS-MAIN-CAT-SUB)
076700                         TO SEL-MUSCLE-GROUP(SEL-IDX).
076800     MOVE CAT-MOVEMENT-TYPE(WS-MAIN-CAT-SUB)
076900                         TO SEL-MOVEMENT-TYPE(SEL-IDX).
077000     MOVE 4 TO SEL-SETS(SEL-IDX).
077100     MOVE "6-10    " TO SEL-REPS(SEL-IDX).
077200     MOVE SPACES TO SEL-ALTERNATES(SEL-IDX, 1).
077300     MOVE SPACES TO SEL-ALTERNATES(SEL-IDX, 2).
077400     MOVE SPACES TO SEL-ALTERNATES(SEL-IDX, 3).
077500     MOVE "N" TO SEL-SUGGEST-FLAG(SEL-IDX).
077600 470-EXIT.
077700     EXIT.
077800
077900 500-TRIM-TO-TIME-LIMIT.
078000     MOVE "500-TRIM-TO-TIME-LIMIT" TO PARA-NAME.
078100     COMPUTE WS-TIME-LIMIT-CALC = RQ-AVAILABLE-TIME / 10.
078200     IF WS-TIME-LIMIT-CALC < 1
078300         MOVE 1 TO WS-TIME-LIMIT-CALC.
078400     IF SEL-ENTRY-COUNT < WS-TIME-LIMIT-CALC
078500         MOVE SEL-ENTRY-COUNT TO WS-PLAN-LIMIT
078600     ELSE
078700         MOVE WS-TIME-LIMIT-CALC TO WS-PLAN-LIMIT.
078800 500-EXIT.
078900     EXIT.
079000
079100 600-ANNOTATE-SUGGESTIONS.
079200     MOVE "600-ANNOTATE-SUGGESTIONS" TO PARA-NAME.
079300     PERFORM 605-ANNOTATE-ONE THRU 605-EXIT
079400             VARYING SEL-IDX FROM 1 BY 1
079500             UNTIL SEL-IDX > WS-PLAN-LIMIT.
079600 600-EXIT.
079700     EXIT.
079800
079900 605-ANNOTATE-ONE.
080000     PERFORM 610-DERIVE-EXERCISE-ID THRU 610-EXIT.
080100     MOVE "N" TO SUG-FOUND-SW.
080200     PERFORM 615-SEARCH-SUGGEST-TABLE THRU 615-EXIT
080300             VARYING SUG-IDX FROM 1 BY 1
080400             UNTIL SUG-IDX > SUGGEST-ENTRY-COUNT
080500                 OR SUGGESTION-FOUND.
080600     IF SUGGESTION-FOUND
080700         MOVE "Y" TO SEL-SUGGEST-FLAG(SEL-IDX)
080800         ADD +1 TO EXERCISES-SUGGESTED.
080900 605-EXIT.
081000     EXIT.
081100
081200 610-DERIVE-EXERCISE-ID.
081300     MOVE SEL-EX-NAME(SEL-IDX) TO WS-ID-WORK-NAME.
081400     INSPECT WS-ID-WORK-NAME CONVERTING
081500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
081600         "abcdefghijklmnopqrstuvwxyz".
081700     MOVE 30 TO SET-SUB.
081800     PERFORM 612-FIND-TRIM-LEN THRU 612-EXIT
081900             UNTIL SET-SUB = 0
082000                 OR WS-ID-WORK-NAME(SET-SUB : 1) NOT = SPACE.
082100     IF SET-SUB > 0
082200         INSPECT WS-ID-WORK-NAME(1 : SET-SUB)
082300             REPLACING ALL SPACE BY "-".
082400 610-EXIT.
082500     EXIT.
082600
082700 612-FIND-TRIM-LEN.
082800     IF WS-ID-WORK-NAME(SET-SUB : 1) = SPACE
082900         SUBTRACT 1 FROM SET-SUB.
083000 612-EXIT.
083100     EXIT.
083200
083300 615-SEARCH-SUGGEST-TABLE.
083400     IF SUGGEST-ENTRY(SUG-IDX) = WS-ID-WORK-NAME
083500         MOVE "Y" TO SUG-FOUND-SW.
083600 615-EXIT.
083700     EXIT.
083800
083900 700-WRITE-PLAN-RECORDS.
084000     MOVE "700-WRITE-PLAN-RECORDS" TO PARA-NAME.
084100     PERFORM 705-WRITE-ONE-PLAN-REC THRU 705-EXIT
084200             VARYING SEL-IDX FROM 1 BY 1
084300             UNTIL SEL-IDX > WS-PLAN-LIMIT.
084400 700-EXIT.
084500     EXIT.
084600
084700 705-WRITE-ONE-PLAN-REC.
084800     MOVE SPACES TO WKPLAN-REC.
084900     MOVE RQ-USER-ID             TO PL-USER-ID.
085000     MOVE SEL-EX-NAME(SEL-IDX)   TO PL-NAME.
085100     MOVE SEL-MUSCLE-GROUP(SEL-IDX)  TO PL-MUSCLE-GROUP.
085200     MOVE SEL-MOVEMENT-TYPE(SEL-IDX) TO PL-MOVEMENT-TYPE.
085300     MOVE SEL-SETS(SEL-IDX)       TO PL-SETS.
085400     MOVE SEL-REPS(SEL-IDX)       TO PL-REPS.
085500     MOVE SEL-ALTERNATES(SEL-IDX, 1) TO PL-ALT-NAME(1).
085600     MOVE SEL-ALTERNATES(SEL-IDX, 2) TO PL-ALT-NAME(2).
085700     MOVE SEL-ALTERNATES(SEL-IDX, 3) TO PL-ALT-NAME(3).
085800     MOVE SEL-SUGGEST-FLAG(SEL-IDX)  TO PL-SUGGESTION-FLAG.
085900     WRITE WKPLAN-FILE-REC FROM WKPLAN-REC.
086000     ADD +1 TO EXERCISES-SELECTED.
086100 705-EXIT.
086200     EXIT.
086300
086400 750-WRITE-PLAN-REPORT.
086500     MOVE "750-WRITE-PLAN-REPORT" TO PARA-NAME.
086600     IF WS-LINES > 50
086700         PERFORM 755-PAGE-BREAK THRU 755-EXIT.
086800     MOVE SPACES TO WS-REQ-HDR-LINE.
086900     MOVE RQ-USER-ID         TO RQH-USER-O.
087000     MOVE RQ-GOAL            TO RQH-GOAL-O.
087100     MOVE RQ-AVAILABLE-TIME  TO RQH-TIME-O.
087200     MOVE WS-PLAN-LIMIT      TO RQH-LIMIT-O.
087300     WRITE WKRPT-REC FROM WS-REQ-HDR-LINE
087400         AFTER ADVANCING 2.
087500     ADD +2 TO WS-LINES.
087600
087700     PERFORM 757-WRITE-DETAIL-LINE THRU 757-EXIT
087800             VARYING SEL-IDX FROM 1 BY 1
087900             UNTIL SEL-IDX > WS-PLAN-LIMIT.
088000
088100     MOVE SPACES TO WS-TRAILER-LINE.
088200     MOVE WS-PLAN-LIMIT TO TRL-COUNT-O.
088300     WRITE WKRPT-REC FROM WS-TRAILER-LINE
088400         AFTER ADVANCING 1.
088500     ADD +1 TO WS-LINES.
088600 750-EXIT.
088700     EXIT.
088800
088900 755-PAGE-BREAK.
089000     WRITE WKRPT-REC FROM WS-BLANK-LINE.
089100     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
089200     WRITE WKRPT-REC FROM WS-PAGE-HDR-LINE
089300         AFTER ADVANCING NEXT-PAGE.
089400     ADD +1 TO WS-PAGES.
089500     MOVE 1 TO WS-LINES.
089600 755-EXIT.
089700     EXIT.
089800
089900 757-WRITE-DETAIL-LINE.
090000     MOVE SPACES TO WS-DETAIL-LINE.
090100     MOVE SEL-EX-NAME(SEL-IDX)   TO DTL-NAME-O.
090200     MOVE SEL-MUSCLE-GROUP(SEL-IDX) TO DTL-MUSCLE-O.
090300     MOVE SEL-MOVEMENT-TYPE(SEL-IDX) TO DTL-MOVE-O.
090400     MOVE SEL-SETS(SEL-IDX)       TO DTL-SETS-O.
090500     MOVE SEL-REPS(SEL-IDX)       TO DTL-REPS-O.
090600     MOVE SPACES TO DTL-ALT-O.
090700     STRING SEL-ALTERNATES(SEL-IDX, 1) DELIMITED BY SPACE
090800             "/" DELIMITED BY SIZE
090900             SEL-ALTERNATES(SEL-IDX, 2) DELIMITED BY SPACE
091000             "/" DELIMITED BY SIZE
091100             SEL-ALTERNATES(SEL-IDX, 3) DELIMITED BY SPACE
091200         INTO DTL-ALT-O.
091300     MOVE SEL-SUGGEST-FLAG(SEL-IDX) TO DTL-SUGGEST-O.
091400     WRITE WKRPT-REC FROM WS-DETAIL-LINE
091500         AFTER ADVANCING 1.
091600     ADD +1 TO WS-LINES.
091700     IF SEL-SUGGEST-FLAG(SEL-IDX) = "Y"
091800         MOVE SPACES TO WS-SUGGEST-LINE
091900         MOVE WS-SUGGESTION-TEXT TO SUG-TEXT-O
092000         WRITE WKRPT-REC FROM WS-SUGGEST-LINE
092100             AFTER ADVANCING 1
092200         ADD +1 TO WS-LINES.
092300     IF WS-LINES > 50
092400         PERFORM 755-PAGE-BREAK THRU 755-EXIT.
092500 757-EXIT.
092600     EXIT.
092700
092800 800-OPEN-FILES.
092900     MOVE "800-OPEN-FILES" TO PARA-NAME.
093000     OPEN INPUT  EXCAT-FILE, WKREQ-FILE, WKWGHT-FILE.
093100     OPEN OUTPUT WKPLAN-FILE, WKRPT-FILE, SYSOUT.
093200 800-EXIT.
093300     EXIT.
093400
093500 850-CLOSE-FILES.
093600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
093700     CLOSE EXCAT-FILE, WKREQ-FILE, WKWGHT-FILE,
093800           WKPLAN-FILE, WKRPT-FILE, SYSOUT.
093900 850-EXIT.
094000     EXIT.
094100
094200 902-READ-WKREQ.
094300     READ WKREQ-FILE INTO WKREQ-REC
094400         AT END
094500         MOVE "N" TO MORE-REQS-SW
094600         GO TO 902-EXIT
094700     END-READ.
094800 902-EXIT.
094900     EXIT.
095000
095100 999-CLEANUP.
095200     MOVE "999-CLEANUP" TO PARA-NAME.
095300     MOVE SPACES TO WS-TOTALS-LINE.
095400     MOVE "REQUESTS PROCESSED:     " TO TOT-LABEL-O.
095500     MOVE REQS-PROCESSED TO TOT-VALUE-O.
095600     WRITE WKRPT-REC FROM WS-TOTALS-LINE
095700         AFTER ADVANCING 2.
095800
095900     MOVE SPACES TO WS-TOTALS-LINE.
096000     MOVE "EXERCISES SELECTED:     " TO TOT-LABEL-O.
096100     MOVE EXERCISES-SELECTED TO TOT-VALUE-O.
096200     WRITE WKRPT-REC FROM WS-TOTALS-LINE
096300         AFTER ADVANCING 1.
096400
096500     MOVE SPACES TO WS-TOTALS-LINE.
096600     MOVE "SUGGESTIONS ISSUED:     " TO TOT-LABEL-O.
096700     MOVE EXERCISES-SUGGESTED TO TOT-VALUE-O.
096800     WRITE WKRPT-REC FROM WS-TOTALS-LINE
096900         AFTER ADVANCING 1.
097000
097100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
097200
097300     DISPLAY "** CATALOG ENTRIES LOADED **".
097400     DISPLAY CAT-ENTRY-COUNT.
097500     DISPLAY "** REQUESTS PROCESSED **".
097600     DISPLAY REQS-PROCESSED.
097700     DISPLAY "** EXERCISES SELECTED **".
097800     DISPLAY EXERCISES-SELECTED.
097900     DISPLAY "** SUGGESTIONS ISSUED **".
098000     DISPLAY EXERCISES-SUGGESTED.
098100     DISPLAY "******** NORMAL END OF JOB WKGEN ********".
098200 999-EXIT.
098300     EXIT.
098400
098500 1000-ABEND-RTN.
098600     WRITE SYSOUT-REC FROM ABEND-REC.
098700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
098800     DISPLAY "*** ABNORMAL END OF JOB - WKGEN ***" UPON CONSOLE.
098900     DIVIDE ZERO-VAL INTO ONE-VAL.
