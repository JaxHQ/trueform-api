000100******************************************************************
000200*REMARKS.
000300*
000400*          WORKOUT-PLAN DETAIL OUTPUT RECORD - ONE ROW PER
000500*          EXERCISE RETAINED IN A MEMBER'S GENERATED PLAN.
000600*          PL-ALT-1 THRU PL-ALT-3 ARE BLANK WHEN FEWER THAN
000700*          THREE ELIGIBLE ALTERNATES WERE FOUND IN THE CATALOG.
000800*
000900******************************************************************
001000 01  WKPLAN-REC.
001100     05  PL-USER-ID                  PIC X(10).
001200     05  PL-NAME                     PIC X(30).
001300     05  PL-MUSCLE-GROUP             PIC X(15).
001400     05  PL-MOVEMENT-TYPE            PIC X(15).
001500     05  PL-SETS                     PIC 9(02).
001600     05  PL-REPS                     PIC X(08).
001700     05  PL-ALTERNATES OCCURS 3 TIMES.
001800         10  PL-ALT-NAME             PIC X(30).
001900     05  PL-SUGGESTION-FLAG         PIC X(01).
002000         88  SUGGESTION-APPLIES     VALUE "Y".
002100         88  NO-SUGGESTION          VALUE "N".
002200     05  FILLER                      PIC X(21).
