000100******************************************************************
000200*REMARKS.
000300*
000400*          WORKOUT-LOG RECORD - ONE ROW PER COMPLETED WORKOUT.
000500*          EXERCISE LINES ARE NESTED, UP TO 10 PER WORKOUT -
000600*          UNUSED SLOTS ARE BLANK AND ARE SKIPPED ON PRINT.
000700*
000800******************************************************************
000900 01  WKLOG-REC.
001000     05  WL-USER-ID                  PIC X(10).
001100     05  WL-WORKOUT-DATE             PIC X(10).
001200     05  WL-GOAL                     PIC X(12).
001300     05  WL-DURATION-MIN             PIC 9(03).
001400     05  WL-EXERCISE-LINE OCCURS 10 TIMES.
001500         10  WL-E-NAME               PIC X(30).
001600         10  WL-E-SETS               PIC 9(02).
001700         10  WL-E-REPS               PIC X(08).
001800     05  FILLER                      PIC X(01).
