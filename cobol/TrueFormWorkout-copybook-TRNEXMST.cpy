000100******************************************************************
000200*REMARKS.
000300*
000400*          EXERCISE CATALOG MASTER RECORD - ONE ROW PER EXERCISE
000500*          IN THE TRUEFORM TRAINING CATALOG.
000600*
000700*          THIS FILE IS LOADED ONCE AT THE START OF THE WKGEN
000800*          RUN INTO AN IN-MEMORY TABLE.  CATALOG ORDER IS
000900*          SIGNIFICANT - THE FIRST ELIGIBLE EXERCISE FOR A
001000*          MUSCLE GROUP WINS, SO DO NOT RE-SEQUENCE THIS FILE
001100*          WITHOUT CHECKING WITH TRAINING CONTENT (EXT 4010).
001200*
001300******************************************************************
001400 01  EXCAT-REC.
001500     05  EX-NAME                     PIC X(30).
001600     05  EX-MUSCLE-GROUP              PIC X(15).
001700     05  EX-MOVEMENT-TYPE            PIC X(15).
001800     05  EX-EQUIPMENT OCCURS 5 TIMES.
001900         10  EX-EQUIP-ITEM           PIC X(15).
002000     05  EX-ARCHETYPES OCCURS 3 TIMES.
002100         10  EX-ARCHETYPE-TAG        PIC X(12).
002200     05  EX-OTHER-TAGS OCCURS 3 TIMES.
002300         10  EX-OTHER-TAG            PIC X(12).
002400     05  FILLER                      PIC X(09).
