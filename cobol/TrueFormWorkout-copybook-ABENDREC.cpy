000100******************************************************************
000200*REMARKS.
000300*
000400*          STANDARD SHOP ABEND/SYSOUT MESSAGE LAYOUT.  USED BY
000500*          EVERY TRUEFORM BATCH PROGRAM TO WRITE A READABLE
000600*          ONE-LINE DIAGNOSTIC TO SYSOUT BEFORE THE FORCED
000700*          ABEND.  PARA-NAME IS MAINTAINED BY EVERY PARAGRAPH
000800*          SO THE SYSOUT LINE ALWAYS SHOWS WHERE WE DIED.
000900*
001000******************************************************************
001100 01  ABEND-REC.
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  PARA-NAME                   PIC X(30).
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  ABEND-REASON                PIC X(60).
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  EXPECTED-VAL                PIC X(18).
001800     05  ACTUAL-VAL                  PIC X(18).
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000
002100 01  ZERO-ONE-VALUES.
002200     05  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
002300     05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
