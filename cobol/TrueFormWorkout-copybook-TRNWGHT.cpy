000100******************************************************************
000200*REMARKS.
000300*
000400*          WEIGHT-HISTORY RECORD - ONE ROW PER LOGGED SESSION
000500*          PER EXERCISE.  RECORDS FOR ONE EXERCISE-ID ARRIVE
000600*          CONSECUTIVELY IN SESSION-DATE ORDER - THIS FILE IS
000700*          PRE-SORTED UPSTREAM, WKGEN DOES NOT RE-SORT IT.
000800*
000900******************************************************************
001000 01  WKWGHT-REC.
001100     05  WH-EXERCISE-ID              PIC X(30).
001200     05  WH-SESSION-DATE             PIC X(10).
001300     05  WH-SET-WEIGHT OCCURS 4 TIMES.
001400         10  WH-WEIGHT-USED          PIC 9(03)V9.
001500     05  FILLER                      PIC X(01).
