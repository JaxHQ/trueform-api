000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WKLOG.
000300 AUTHOR. R PELLETIER.
000400 INSTALLATION. TRUEFORM BATCH DEVELOPMENT.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE WORKOUT-LOG AUDIT LISTING.
001300*          ONE INPUT RECORD IS ONE COMPLETED WORKOUT - THE
001400*          PROGRAM DOES NOT VALIDATE ANYTHING, IT JUST FORMATS
001500*          WHAT IT IS HANDED AND ECHOES THE SHOP'S STANDARD
001600*          CONFIRMATION LINE.  SEE TRNG-0012 BACKLOG ITEM - NO
001700*          EDITING OF THIS FILE IS PLANNED.
001800*
001900*          INPUT FILE       -   WKLOGIN (COMPLETED WORKOUTS)
002000*          OUTPUT FILE      -   WKLRPT  (AUDIT LISTING, PRINT)
002100*          DUMP FILE        -   SYSOUT
002200*
002300******************************************************************
002400* CHANGE LOG
002500*----------------------------------------------------------------
002600* DATE     BY   TICKET     DESCRIPTION
002700*----------------------------------------------------------------
002800* 04/02/91  RP  TRNG-0002  INITIAL VERSION.
002900* 08/14/91  JKL TRNG-0004  SKIP BLANK EXERCISE SLOTS ON PRINT -
003000*                          WAS PRINTING TRAILING BLANK LINES.
003100* 01/09/95  RP  TRNG-0020  RUN TOTALS ADDED AT OPERATIONS REQUEST.
003200* 09/30/98  MTC TRNG-0031  Y2K REVIEW - WL-WORKOUT-DATE IS TEXT,
003300*                          PASSED THROUGH UNEDITED.  NO CHANGE.
003400* 03/11/02  RP  TRNG-0042  PAGE BREAK AT 50 LINES SO LISTING DOES
003500*                          NOT RUN OFF THE BOTTOM OF THE FORM.
003600*----------------------------------------------------------------
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT WKLOGIN-FILE
005300     ASSIGN TO UT-S-WKLOGIN
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS WKLOGIN-STATUS.
005600
005700     SELECT WKLRPT-FILE
005800     ASSIGN TO UT-S-WKLRPT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS WKLRPT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC  PIC X(130).
007100
007200****** ONE COMPLETED WORKOUT PER RECORD, EXERCISE LINES NESTED
007300 FD  WKLOGIN-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 436 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS WKLOGIN-FILE-REC.
007900 01  WKLOGIN-FILE-REC PIC X(436).
008000
008100 FD  WKLRPT-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 132 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS WKLRPT-REC.
008700 01  WKLRPT-REC  PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000
009100 01  FILE-STATUS-CODES.
009200     05  WKLOGIN-STATUS              PIC X(02).
009300         88  WKLOGIN-AT-EOF           VALUE "10".
009400     05  WKLRPT-STATUS               PIC X(02).
009500     05  FILLER                      PIC X(02).
009600
009700** QSAM FILE
009800 COPY TRNWLOG.
009900** SHOP UTILITY
010000 COPY ABENDREC.
010100
010200 77  WS-DATE                         PIC 9(06).
010300
010400 01  WS-DATE-BREAKOUT.
010500     05  WS-DATE-YY                  PIC 9(02).
010600     05  WS-DATE-MM                  PIC 9(02).
010700     05  WS-DATE-DD                  PIC 9(02).
010800     05  FILLER                      PIC X(01).
010900****** ALTERNATE WHOLE-NUMBER VIEW USED TO MOVE WS-DATE IN
011000 01  WS-DATE-BREAKOUT-ALT REDEFINES WS-DATE-BREAKOUT.
011100     05  WS-DATE-BREAKOUT-NUM        PIC 9(06).
011200     05  FILLER                      PIC X(01).
011300
011400 01  COUNTERS-AND-ACCUMULATORS.
011500     05  LOGS-PROCESSED              PIC 9(7) COMP.
011600     05  EXERCISES-LOGGED            PIC 9(7) COMP.
011700     05  MINUTES-LOGGED              PIC 9(7) COMP.
011800     05  WS-PAGES                    PIC 9(3) COMP VALUE 1.
011900     05  WS-LINES                    PIC 9(3) COMP VALUE 1.
012000     05  WL-SUB                      PIC 9(02) COMP.
012100     05  FILLER                      PIC X(02).
012200
012300 77  MORE-LOGS-SW                    PIC X(01) VALUE "Y".
012400     88  NO-MORE-LOGS                VALUE "N".
012500 77  WS-TRACE-SW                     PIC X(01) VALUE "N".
012600     88  TRACE-ON                    VALUE "Y".
012700
012800****** SIGNED VIEW OF THE DURATION ACCUMULATOR - KEPT SO A
012900****** NEGATIVE RUN-TOTAL WOULD SHOW UP PLAINLY ON A SYSOUT
013000****** DUMP IF THE BINARY FIELD EVER GOT STOMPED ON
013100 01  WS-MINUTES-SIGNED-VIEW.
013200     05  WS-MINUTES-SIGNED           PIC S9(7) COMP.
013300     05  FILLER                      PIC X(01).
013400 01  WS-MINUTES-SIGNED-ALT REDEFINES WS-MINUTES-SIGNED-VIEW.
013500     05  WS-MINUTES-SIGNED-BYTE OCCURS 5 TIMES
013600                                     PIC X(01).
013700
013800 01  WS-BLANK-LINE.
013900     05  FILLER                      PIC X(132) VALUE SPACES.
014000
014100 01  WS-PAGE-HDR-LINE.
014200     05  FILLER                      PIC X(01) VALUE SPACE.
014300     05  FILLER                      PIC X(30) VALUE
014400         "TRUEFORM WORKOUT LOG LISTING".
014500     05  FILLER                      PIC X(10) VALUE SPACES.
014600     05  FILLER                      PIC X(05) VALUE "PAGE:".
014700     05  HDR-PAGE-NBR-O              PIC ZZ9.
014800     05  FILLER                      PIC X(83) VALUE SPACES.
014900
015000 01  WS-LOG-HDR-LINE.
015100     05  FILLER                      PIC X(01) VALUE SPACE.
015200     05  FILLER                      PIC X(16) VALUE
015300         "WORKOUT LOG FOR".
015400     05  FILLER                      PIC X(06) VALUE " USER ".
015500     05  LHD-USER-O                  PIC X(10).
015600     05  FILLER                      PIC X(04) VALUE " ON ".
015700     05  LHD-DATE-O                  PIC X(10).
015800     05  FILLER                      PIC X(01) VALUE ":".
015900     05  FILLER                      PIC X(84) VALUE SPACES.
016000
016100****** TRACE-ONLY BYTE VIEW - DISPLAYED WHEN WS-TRACE-SW IS ON
016200 01  WS-LOG-HDR-LINE-ALT REDEFINES WS-LOG-HDR-LINE.
016300     05  WS-LOG-HDR-BYTE OCCURS 132 TIMES PIC X(01).
016400
016500 01  WS-GOAL-LINE.
016600     05  FILLER                      PIC X(02) VALUE SPACES.
016700     05  FILLER                      PIC X(08) VALUE "- GOAL:".
016800     05  GLN-GOAL-O                  PIC X(12).
016900     05  FILLER                      PIC X(110) VALUE SPACES.
017000
017100 01  WS-DURATION-LINE.
017200     05  FILLER                      PIC X(02) VALUE SPACES.
017300     05  FILLER                      PIC X(12) VALUE
017400         "- DURATION:".
017500     05  DLN-MIN-O                   PIC ZZ9.
017600     05  FILLER                      PIC X(05) VALUE " MIN ".
017700     05  FILLER                      PIC X(108) VALUE SPACES.
017800
017900 01  WS-EXERCISE-LINE.
018000     05  FILLER                      PIC X(04) VALUE SPACES.
018100     05  ELN-NAME-O                  PIC X(30).
018200     05  FILLER                      PIC X(01) VALUE ":".
018300     05  ELN-SETS-O                  PIC Z9.
018400     05  FILLER                      PIC X(06) VALUE " SETS X ".
018500     05  ELN-REPS-O                  PIC X(08).
018600     05  FILLER                      PIC X(04) VALUE " REPS".
018700     05  FILLER                      PIC X(75) VALUE SPACES.
018800
018900 01  WS-CONFIRM-LINE.
019000     05  FILLER                      PIC X(02) VALUE SPACES.
019100     05  FILLER                      PIC X(27) VALUE
019200         "WORKOUT LOGGED SUCCESSFULLY.".
019300     05  FILLER                      PIC X(103) VALUE SPACES.
019400
019500 01  WS-TOTALS-LINE.
019600     05  FILLER                      PIC X(02) VALUE SPACES.
019700     05  TOT-LABEL-O                 PIC X(24).
019800     05  TOT-VALUE-O                 PIC ZZZ,ZZ9.
019900     05  FILLER                      PIC X(98) VALUE SPACES.
020000
020100 PROCEDURE DIVISION.
020200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020300     PERFORM 100-MAINLINE THRU 100-EXIT
020400             UNTIL NO-MORE-LOGS.
020500     PERFORM 999-CLEANUP THRU 999-EXIT.
020600     MOVE +0 TO RETURN-CODE.
020700     GOBACK.
020800
020900 000-HOUSEKEEPING.
021000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021100     DISPLAY "******** BEGIN JOB WKLOG ********".
021200     ACCEPT WS-DATE FROM DATE.
021300     MOVE WS-DATE TO WS-DATE-BREAKOUT-NUM.
021400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021600     PERFORM 902-READ-WKLOGIN THRU 902-EXIT.
021700 000-EXIT.
021800     EXIT.
021900
022000 100-MAINLINE.
022100     MOVE "100-MAINLINE" TO PARA-NAME.
022200     PERFORM 200-WRITE-AUDIT-BLOCK THRU 200-EXIT.
022300     PERFORM 300-WRITE-CONFIRMATION THRU 300-EXIT.
022400     ADD +1 TO LOGS-PROCESSED.
022500     ADD WL-DURATION-MIN TO MINUTES-LOGGED.
022600     PERFORM 902-READ-WKLOGIN THRU 902-EXIT.
022700 100-EXIT.
022800     EXIT.
022900
023000 200-WRITE-AUDIT-BLOCK.
023100     MOVE "200-WRITE-AUDIT-BLOCK" TO PARA-NAME.
023200     IF WS-LINES > 50
023300         PERFORM 250-PAGE-BREAK THRU 250-EXIT.
023400     MOVE SPACES TO WS-LOG-HDR-LINE.
023500     MOVE WL-USER-ID TO LHD-USER-O.
023600     MOVE WL-WORKOUT-DATE TO LHD-DATE-O.
023700     IF TRACE-ON
023800         DISPLAY "TRACE HDR LINE BYTE " WS-LOG-HDR-BYTE(1).
023900     WRITE WKLRPT-REC FROM WS-LOG-HDR-LINE
024000         AFTER ADVANCING 2.
024100     ADD +2 TO WS-LINES.
024200
024300     MOVE SPACES TO WS-GOAL-LINE.
024400     MOVE WL-GOAL TO GLN-GOAL-O.
024500     WRITE WKLRPT-REC FROM WS-GOAL-LINE
024600         AFTER ADVANCING 1.
024700     ADD +1 TO WS-LINES.
024800
024900     MOVE SPACES TO WS-DURATION-LINE.
025000     MOVE WL-DURATION-MIN TO DLN-MIN-O.
025100     WRITE WKLRPT-REC FROM WS-DURATION-LINE
025200         AFTER ADVANCING 1.
025300     ADD +1 TO WS-LINES.
025400
025500     PERFORM 210-WRITE-EXERCISE-LINE THRU 210-EXIT
025600             VARYING WL-SUB FROM 1 BY 1
025700             UNTIL WL-SUB > 10.
025800 200-EXIT.
025900     EXIT.
026000
026100 210-WRITE-EXERCISE-LINE.
026200     IF WL-E-NAME(WL-SUB) = SPACES
026300         GO TO 210-EXIT.
026400     MOVE SPACES TO WS-EXERCISE-LINE.
026500     MOVE WL-E-NAME(WL-SUB) TO ELN-NAME-O.
026600     MOVE WL-E-SETS(WL-SUB) TO ELN-SETS-O.
026700     MOVE WL-E-REPS(WL-SUB) TO ELN-REPS-O.
026800     WRITE WKLRPT-REC FROM WS-EXERCISE-LINE
026900         AFTER ADVANCING 1.
027000     ADD +1 TO WS-LINES.
027100     ADD +1 TO EXERCISES-LOGGED.
027200     IF WS-LINES > 50
027300         PERFORM 250-PAGE-BREAK THRU 250-EXIT.
027400 210-EXIT.
027500     EXIT.
027600
027700 250-PAGE-BREAK.
027800     WRITE WKLRPT-REC FROM WS-BLANK-LINE.
027900     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
028000     WRITE WKLRPT-REC FROM WS-PAGE-HDR-LINE
028100         AFTER ADVANCING NEXT-PAGE.
028200     ADD +1 TO WS-PAGES.
028300     MOVE 1 TO WS-LINES.
028400 250-EXIT.
028500     EXIT.
028600
028700 300-WRITE-CONFIRMATION.
028800     MOVE "300-WRITE-CONFIRMATION" TO PARA-NAME.
028900     WRITE WKLRPT-REC FROM WS-CONFIRM-LINE
029000         AFTER ADVANCING 1.
029100     ADD +1 TO WS-LINES.
029200 300-EXIT.
029300     EXIT.
029400
029500 800-OPEN-FILES.
029600     MOVE "800-OPEN-FILES" TO PARA-NAME.
029700     OPEN INPUT  WKLOGIN-FILE.
029800     OPEN OUTPUT WKLRPT-FILE, SYSOUT.
029900 800-EXIT.
030000     EXIT.
030100
030200 850-CLOSE-FILES.
030300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
030400     CLOSE WKLOGIN-FILE, WKLRPT-FILE, SYSOUT.
030500 850-EXIT.
030600     EXIT.
030700
030800 902-READ-WKLOGIN.
030900     READ WKLOGIN-FILE INTO WKLOG-REC
031000         AT END
031100         MOVE "N" TO MORE-LOGS-SW
031200         GO TO 902-EXIT
031300     END-READ.
031400 902-EXIT.
031500     EXIT.
031600
031700 999-CLEANUP.
031800     MOVE "999-CLEANUP" TO PARA-NAME.
031900     MOVE MINUTES-LOGGED TO WS-MINUTES-SIGNED.
032000     IF WS-MINUTES-SIGNED < 0
032100         MOVE "NEGATIVE RUN-TOTAL DETECTED" TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300
032400     MOVE SPACES TO WS-TOTALS-LINE.
032500     MOVE "LOGS PROCESSED:         " TO TOT-LABEL-O.
032600     MOVE LOGS-PROCESSED TO TOT-VALUE-O.
032700     WRITE WKLRPT-REC FROM WS-TOTALS-LINE
032800         AFTER ADVANCING 2.
032900
033000     MOVE SPACES TO WS-TOTALS-LINE.
033100     MOVE "EXERCISES LOGGED:       " TO TOT-LABEL-O.
033200     MOVE EXERCISES-LOGGED TO TOT-VALUE-O.
033300     WRITE WKLRPT-REC FROM WS-TOTALS-LINE
033400         AFTER ADVANCING 1.
033500
033600     MOVE SPACES TO WS-TOTALS-LINE.
033700     MOVE "TOTAL MINUTES LOGGED:   " TO TOT-LABEL-O.
033800     MOVE MINUTES-LOGGED TO TOT-VALUE-O.
033900     WRITE WKLRPT-REC FROM WS-TOTALS-LINE
034000         AFTER ADVANCING 1.
034100
034200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034300
034400     DISPLAY "** LOGS PROCESSED **".
034500     DISPLAY LOGS-PROCESSED.
034600     DISPLAY "** EXERCISES LOGGED **".
034700     DISPLAY EXERCISES-LOGGED.
034800     DISPLAY "** TOTAL MINUTES LOGGED **".
034900     DISPLAY MINUTES-LOGGED.
035000     DISPLAY "******** NORMAL END OF JOB WKLOG ********".
035100 999-EXIT.
035200     EXIT.
035300
035400 1000-ABEND-RTN.
035500     WRITE SYSOUT-REC FROM ABEND-REC.
035600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035700     DISPLAY "*** ABNORMAL END OF JOB - WKLOG ***" UPON CONSOLE.
035800     DIVIDE ZERO-VAL INTO ONE-VAL.
